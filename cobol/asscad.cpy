000100*****************************************************************
000200*    EMPRESA S / A
000300* ANALISTA       : JAMILE
000400* PROGRAMADOR(A) : JAMILE
000500* FINALIDADE : LAYOUT DO CADASTRO DE ASSINATURAS DA LOCADORA -
000600*              INCLUIDO VIA COPY NOS PROGRAMAS QUE PRECISAM DO
000700*              MESTRE DE ASSINATURAS (CADASS, CADLOC E CADDEV)
000800* DATA : 12/08/1987
000900* VRS         DATA           DESCRICAO
001000* 1.0      12/08/1987        IMPLANTACAO DO LAYOUT
001100* 1.1      30/01/1990        REGISTRO DE CONTROLE NA CHAVE ZERO
001200*                            PARA GUARDAR O ULTIMO ID EMITIDO
001300* 1.2      19/06/1996        INCLUIDA PRIMEIRA LETRA DO TIPO
001400*                            REDEFINIDA PARA O RELATORIO
001500*****************************************************************
001600*
001700*    REGISTRO MESTRE DE ASSINATURAS - ARQUIVO ASSCAD
001800*
001900*    CHAVE PRIMARIA .......... ASS-ID
002000*    TAMANHO DO REGISTRO ...... 80 CARACTERES
002100*    ORGANIZACAO .............. INDEXADO, CHAVE UNICA
002200*
002300*    O REGISTRO DE CHAVE 000000000 NAO E UMA ASSINATURA DE
002400*    CLIENTE - E O REGISTRO DE CONTROLE DO ARQUIVO, USADO PARA
002500*    GUARDAR O ULTIMO ID DE ASSINATURA JA EMITIDO (VER CADASS,
002600*    PARAGRAFO 0150-LOCALIZA-ULT-ID). ELE E LIDO E REGRAVADO NA
002700*    MESMA AREA FISICA DO REGISTRO NORMAL, REDEFINIDO NO FINAL
002800*    DESTE COPY. O CADASS CRIA ESTE REGISTRO DE CONTROLE NA
002900*    PRIMEIRA VEZ QUE O ARQUIVO E ABERTO VAZIO.
003000*
003100*    OS TIPOS DE PLANO "BASICO" E "PREMIUM" TEM ATRIBUTOS FIXOS
003200*    DEFINIDOS EM TABELA NO PROGRAMA CADASS (PARAGRAFO
003300*    0300-MAPEIA-TIPO) - ESTE COPY SO DESCREVE O FORMATO DO
003400*    REGISTRO, NAO OS VALORES DA TABELA.
003500*
003600 01  REG-ASSINAT.
003700*
003800*        IDENTIFICACAO DA ASSINATURA E TIPO DE PLANO
003900*
004000     05  ASS-ID                   PIC 9(09).
004100     05  ASS-TIPO                 PIC X(10).
004200*
004300*        PRIMEIRA LETRA DO TIPO, REDEFINIDA PARA TRIAGEM RAPIDA
004400*        NO RELATORIO DE ASSINATURAS (B=BASICO, P=PREMIUM,
004500*        BRANCO/OUTRO=TIPO NAO RECONHECIDO)
004600*
004700     05  ASS-TIPO-CHAVE REDEFINES ASS-TIPO.
004800         10  ASS-TIPO-INICIAL      PIC X(01).
004900         10  FILLER                PIC X(09).
005000*
005100*        PERCENTUAL DE DESCONTO ADICIONAL SOBRE O PRECO DO
005200*        JOGO JA DESCONTADO, DIAS EXTRAS DE CARENCIA NA DATA
005300*        PREVISTA DE DEVOLUCAO, E FLAG DE ISENCAO DE MULTA
005400*
005500     05  ASS-DESCONTO             PIC 9(03)V9(02).
005600     05  ASS-DIAS-EXTRAS          PIC 9(03).
005700     05  ASS-ELIMINA-MULTA        PIC X(01).
005800         88  ASS-ELIMINA-MULTA-SIM VALUE 'S'.
005900         88  ASS-ELIMINA-MULTA-NAO VALUE 'N'.
006000*
006100*        AREA RESERVADA - SEM USO NESTA FASE DO SISTEMA
006200*
006300     05  FILLER                   PIC X(52).
006400*
006500*****************************************************************
006600*    REDEFINICAO DO REGISTRO DE CONTROLE (CHAVE ZERO)
006700*****************************************************************
006800*
006900 01  REG-ASSINAT-CONTROLE REDEFINES REG-ASSINAT.
007000     05  CTL-ASS-CHAVE            PIC 9(09).
007100*
007200*        ULTIMO ID DE ASSINATURA EMITIDO PELO CADASS
007300*
007400     05  CTL-ASS-ULT-ID           PIC 9(09).
007500*
007600*        AREA RESERVADA DO REGISTRO DE CONTROLE
007700*
007800     05  FILLER                   PIC X(62).
