000100*****************************************************************
000200*    EMPRESA S / A
000300* ANALISTA       : JAMILE
000400* PROGRAMADOR(A) : JAMILE
000500* FINALIDADE : LAYOUT DO CADASTRO DE CLIENTES DA LOCADORA DE
000600*              JOGOS - INCLUIDO VIA COPY NOS PROGRAMAS QUE
000700*              PRECISAM DO MESTRE DE CLIENTES (CADLOC, CADDEV
000800*              E CADASS)
000900* DATA : 08/06/1987
001000* VRS         DATA           DESCRICAO
001100* 1.0      08/06/1987        IMPLANTACAO DO LAYOUT
001200* 1.1      22/09/1991        INCLUIDO BYTE DE SITUACAO DO CLIENTE
001300* 1.2      14/02/1998        AMPLIACAO DO ANO NA DATA DE CADASTRO
001400*                            (BUG DO ANO 2000) - VER CHAMADO 1132
001500* 1.3      03/05/1999        INCLUIDA DATA DE ULTIMA ATUALIZACAO
001600*                            DO CADASTRO - PEDIDO DA AUDITORIA
001700*****************************************************************
001800*
001900*    REGISTRO MESTRE DE CLIENTES - ARQUIVO CLICAD
002000*
002100*    CHAVE PRIMARIA .......... CLI-ID
002200*    TAMANHO DO REGISTRO ...... 200 CARACTERES
002300*    ORGANIZACAO .............. INDEXADO, CHAVE UNICA
002400*
002500*    ESTE COPY E USADO TANTO PELO PROGRAMA QUE DA ENTRADA NOS
002600*    ALUGUEIS (CADLOC) QUANTO PELO QUE PROCESSA DEVOLUCOES
002700*    (CADDEV) E PELO QUE CADASTRA ASSINATURA (CADASS). O
002800*    CLIENTE EM SI NAO E CADASTRADO POR NENHUM DOS TRES - O
002900*    MESTRE DE CLIENTES E ALIMENTADO POR PROCESSO ANTERIOR A
003000*    ESTA FASE DO SISTEMA E E SOMENTE CONSULTADO/ATUALIZADO
003100*    (O CAMPO CLI-ASSINATURA-ID) NESTES TRES PROGRAMAS.
003200*
003300 01  REG-CLIENTE.
003400*
003500*        IDENTIFICACAO DO CLIENTE
003600*
003700     05  CLI-ID                   PIC 9(09).
003800     05  CLI-NOME                 PIC X(60).
003900     05  CLI-ENDERECO             PIC X(80).
004000*
004100*        IDADE DO CLIENTE EM ANOS COMPLETOS - USADA NA VALIDACAO
004200*        DE CLASSIFICACAO ETARIA DO JOGO (VER CADLOC)
004300*
004400     05  CLI-IDADE                PIC 9(03).
004500*
004600*        ASSINATURA VINCULADA AO CLIENTE. ZERO SIGNIFICA QUE O
004700*        CLIENTE NAO POSSUI ASSINATURA ATIVA. GRAVADO PELO
004800*        CADASS NO MOMENTO EM QUE A ASSINATURA E CRIADA.
004900*
005000     05  CLI-ASSINATURA-ID        PIC 9(09).
005100*
005200*        DATA DE CADASTRO DO CLIENTE NA LOCADORA, FORMATO
005300*        AAAAMMDD (GRUPO QUEBRADO EM ANO/MES/DIA E REDEFINIDO
005400*        COMO NUMERICO UNICO, NO MESMO ESTILO USADO NOS DEMAIS
005500*        CAMPOS DE DATA DESTE SISTEMA)
005600*
005700     05  CLI-DATA-CADASTRO-G.
005800         10  CLI-CAD-ANO           PIC 9(04).
005900         10  CLI-CAD-MES           PIC 9(02).
006000         10  CLI-CAD-DIA           PIC 9(02).
006100     05  CLI-DATA-CADASTRO REDEFINES CLI-DATA-CADASTRO-G
006200                                   PIC 9(08).
006300*
006400*        DATA DA ULTIMA ATUALIZACAO DO CADASTRO (IDEM FORMATO
006500*        ACIMA) - INCLUIDA A PEDIDO DA AUDITORIA EM 1999,
006600*        NENHUM DOS PROGRAMAS DESTA FASE REGRAVA ESTE CAMPO
006700*
006800     05  CLI-DATA-ATUALIZACAO-G.
006900         10  CLI-ATU-ANO           PIC 9(04).
007000         10  CLI-ATU-MES           PIC 9(02).
007100         10  CLI-ATU-DIA           PIC 9(02).
007200     05  CLI-DATA-ATUALIZACAO REDEFINES CLI-DATA-ATUALIZACAO-G
007300                                   PIC 9(08).
007400*
007500*        SITUACAO DO CLIENTE NO CADASTRO. A LOCADORA AINDA NAO
007600*        CANCELA CLIENTE NESTA FASE - TODO REGISTRO GRAVADO
007700*        FICA ATIVO; BYTE RESERVADO A PEDIDO DA ANALISE DE
007800*        SISTEMAS PARA UMA FUTURA ROTINA DE BAIXA DE CADASTRO.
007900*
008000     05  CLI-STATUS               PIC X(01).
008100         88  CLI-ATIVO            VALUE 'A'.
008200         88  CLI-INATIVO          VALUE 'I'.
008300*
008400*        AREA RESERVADA - SEM USO NESTA FASE DO SISTEMA
008500*
008600     05  FILLER                   PIC X(22).
