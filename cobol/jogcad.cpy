000100*****************************************************************
000200*    EMPRESA S / A
000300* ANALISTA       : JAMILE
000400* PROGRAMADOR(A) : JAMILE
000500* FINALIDADE : LAYOUT DO CADASTRO DE JOGOS DA LOCADORA -
000600*              INCLUIDO VIA COPY NOS PROGRAMAS QUE PRECISAM DO
000700*              MESTRE DE JOGOS (CADLOC E CADDEV)
000800* DATA : 08/06/1987
000900* VRS         DATA           DESCRICAO
001000* 1.0      08/06/1987        IMPLANTACAO DO LAYOUT
001100* 1.1      03/07/1994        INCLUIDO PERCENTUAL DE DESCONTO
001200*                            PROMOCIONAL DO PROPRIO JOGO
001300* 1.2      14/02/1998        AMPLIACAO DO ANO NA DATA DE CADASTRO
001400*                            (BUG DO ANO 2000) - VER CHAMADO 1132
001500*****************************************************************
001600*
001700*    REGISTRO MESTRE DE JOGOS - ARQUIVO JOGCAD
001800*
001900*    CHAVE PRIMARIA .......... JOG-ID
002000*    TAMANHO DO REGISTRO ...... 160 CARACTERES
002100*    ORGANIZACAO .............. INDEXADO, CHAVE UNICA
002200*
002300*    O MESTRE DE JOGOS E O CATALOGO DA LOCADORA. O CAMPO
002400*    JOG-ESTOQUE E DECREMENTADO A CADA ALUGUEL DADO POR SAIDA
002500*    (CADLOC) E INCREMENTADO A CADA DEVOLUCAO PROCESSADA
002600*    (CADDEV). O JOGO NAO E CADASTRADO POR NENHUM PROGRAMA
002700*    DESTA FASE - O CATALOGO E ALIMENTADO POR PROCESSO ANTERIOR.
002800*
002900 01  REG-JOGO.
003000*
003100*        IDENTIFICACAO DO TITULO
003200*
003300     05  JOG-ID                   PIC 9(09).
003400     05  JOG-TITULO               PIC X(60).
003500     05  JOG-PLATAFORMA           PIC X(20).
003600*
003700*        CLASSIFICACAO ETARIA MINIMA EXIGIDA PARA ALUGAR O
003800*        TITULO. O CLIENTE SO PODE ALUGAR SE CLI-IDADE FOR
003900*        MAIOR OU IGUAL A ESTE CAMPO (VER CADLOC, PARAGRAFO
004000*        0400-VALIDA-IDADE).
004100*
004200     05  JOG-CLASSIF-ETARIA       PIC 9(03).
004300*
004400*        CONTROLE DE ESTOQUE E PRECARIO DO TITULO
004500*
004600     05  JOG-ESTOQUE              PIC 9(05).
004700     05  JOG-PRECO                PIC 9(07)V9(02).
004800*
004900*        DESCONTO PROMOCIONAL PROPRIO DO JOGO, EM PERCENTUAL
005000*        (0,00 A 100,00) - APLICADO ANTES DO DESCONTO DE
005100*        ASSINATURA NO CALCULO DO VALOR DO ALUGUEL
005200*
005300     05  JOG-DESCONTO             PIC 9(03)V9(02).
005400*
005500*        DATA DE CADASTRO DO TITULO NO CATALOGO, FORMATO
005600*        AAAAMMDD (GRUPO QUEBRADO EM ANO/MES/DIA E REDEFINIDO
005700*        COMO NUMERICO UNICO)
005800*
005900     05  JOG-DATA-CADASTRO-G.
006000         10  JOG-CAD-ANO           PIC 9(04).
006100         10  JOG-CAD-MES           PIC 9(02).
006200         10  JOG-CAD-DIA           PIC 9(02).
006300     05  JOG-DATA-CADASTRO REDEFINES JOG-DATA-CADASTRO-G
006400                                   PIC 9(08).
006500*
006600*        SITUACAO DO TITULO NO CATALOGO (A = ATIVO, I = RETIRADO
006700*        DE CATALOGO). HOJE SOMENTE "A" E GRAVADO - RETIRADA DE
006800*        CATALOGO CONTINUA SENDO FEITA FISICAMENTE PELA AREA DE
006900*        OPERACAO, NAO HA ROTINA DE BAIXA NESTA FASE.
007000*
007100     05  JOG-STATUS               PIC X(01).
007200         88  JOG-ATIVO            VALUE 'A'.
007300         88  JOG-INATIVO          VALUE 'I'.
007400*
007500*        VISAO ALTERNATIVA DO PRECO/DESCONTO PARA O RELATORIO
007600*        DE MOVIMENTO (MESMOS 9 BYTES DO PRECO, REDEFINIDOS
007700*        SEM CASAS DECIMAIS PARA TOTALIZACAO RAPIDA EM CENTAVOS)
007800*
007900     05  JOG-PRECO-R REDEFINES JOG-PRECO PIC 9(09).
008000*
008100*        AREA RESERVADA - SEM USO NESTA FASE DO SISTEMA
008200*
008300     05  FILLER                   PIC X(40).
