000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ASSINA-COB.
000300 AUTHOR.        JAMILE.
000400 INSTALLATION.  EMPRESA S / A.
000500 DATE-WRITTEN.  10/06/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE
000800-               DADOS.
000900*****************************************************************
001000*    EMPRESA S / A
001100* ANALISTA       : JAMILE
001200* PROGRAMADOR(A) : JAMILE
001300* FINALIDADE : CADASTRO DE ASSINATURAS DA LOCADORA (PASSO 3 DO
001400*              BATCH DIARIO). LE O ARQUIVO DE MOVIMENTO DE
001500*              ASSINATURAS, MONTA O REGISTRO DO PLANO CONFORME A
001600*              TABELA DE TIPOS (BASICO/PREMIUM/OUTROS), GRAVA A
001700*              ASSINATURA E ATUALIZA O CLIENTE COM O NOVO ID.
001800*              RODA POR ULTIMO, POR ISSO SO ESTENDE O RELATORIO.
001900* DATA : 10/06/1987
002000* VRS         DATA           DESCRICAO
002100* 1.0      10/06/1987        IMPLANTACAO
002200* 1.1      30/01/1990        PASSOU A EMITIR O PROPRIO ID DE
002300*                            ASSINATURA (CONTROLE NA CHAVE ZERO
002400*                            DO ASSCAD) - ANTES O ID VINHA
002500*                            DIGITADO
002600* 1.2      14/02/1998        AMPLIACAO DO ANO NA DATA (BUG DO
002700*                            ANO 2000) - VER CHAMADO 1132
002800* 1.3      04/11/1999        JS - TIPO DESCONHECIDO DEIXOU DE
002900*                            SER REJEITADO - GRAVA ASSINATURA
003000*                            ZERADA/EM BRANCO, A PEDIDO DA
003100*                            ANALISE (CHAMADO 1201)
003200* 1.4      14/03/2001        JS - DESCONTO DO PLANO BASICO E
003250*                            PREMIUM GRAVAVA ZERADO NO REGISTRO
003270*                            DE ASSINATURA - A MOVE NAO RESPEITAVA
003280*                            AS DUAS CASAS DECIMAIS DO CAMPO
003290*                            ASS-DESCONTO (CHAMADO 1417)
003295*****************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT CLICAD ASSIGN TO DISK
004200                   ORGANIZATION INDEXED
004300                   ACCESS MODE DYNAMIC
004400                   RECORD KEY CLI-ID
004500                   FILE STATUS STATUS-CLI.
004600
004700     SELECT ASSCAD ASSIGN TO DISK
004800                   ORGANIZATION INDEXED
004900                   ACCESS MODE DYNAMIC
005000                   RECORD KEY ASS-ID
005100                   FILE STATUS STATUS-ASS.
005200
005300     SELECT SUBTXN ASSIGN TO DISK
005400                   FILE STATUS STATUS-SUB.
005500
005600     SELECT REPFILE ASSIGN TO PRINTER
005700                   FILE STATUS STATUS-REP.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  CLICAD
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID 'CLICAD.DAT'
006500     RECORD CONTAINS 200 CHARACTERS.
006600 COPY CLICAD.
006700
006800 FD  ASSCAD
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID 'ASSCAD.DAT'
007100     RECORD CONTAINS 80 CHARACTERS.
007200 COPY ASSCAD.
007300*
007400*    MOVIMENTO DE ASSINATURAS DO DIA - UM REGISTRO POR PEDIDO DE
007500*    ASSINATURA (CLIENTE E TIPO DO PLANO)
007600*
007700 FD  SUBTXN
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID 'SUBTXN.DAT'
008000     RECORD CONTAINS 30 CHARACTERS.
008100 01  REG-SUBTXN.
008200     05  SUB-CLIENTE-ID           PIC 9(09).
008300     05  SUB-TIPO                 PIC X(10).
008400     05  FILLER                   PIC X(11).
008500
008600 FD  REPFILE
008700     LABEL RECORD OMITTED.
008800 01  REG-REPFILE                  PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100 01  WS-STATUS-AREA.
009200     05  STATUS-CLI               PIC X(02) VALUE SPACES.
009300     05  STATUS-ASS               PIC X(02) VALUE SPACES.
009400     05  STATUS-SUB               PIC X(02) VALUE SPACES.
009500     05  STATUS-REP               PIC X(02) VALUE SPACES.
009600     05  FILLER                   PIC X(12) VALUE SPACES.
009700
009800 01  WS-CHAVES-REDEFINIDAS.
009900     05  WS-ULT-ASS-ID            PIC 9(09) VALUE ZEROS.
010000     05  WS-NOVO-ASS-ID           PIC 9(09) VALUE ZEROS.
010100
010200 77  WS-FLAG-REJEITA              PIC 9 COMP VALUE ZERO.
010300     88  TRANSACAO-REJEITADA     VALUE 1.
010400     88  TRANSACAO-OK             VALUE 0.
010500 77  WS-MOTIVO-REJEICAO           PIC X(45) VALUE SPACES.
010600 77  WS-CONT-BASICO               PIC 9(07) COMP VALUE ZERO.
010700 77  WS-CONT-PREMIUM              PIC 9(07) COMP VALUE ZERO.
010800 77  WS-CONT-OUTROS               PIC 9(07) COMP VALUE ZERO.
010900 77  WS-CONT-REJEITADOS           PIC 9(07) COMP VALUE ZERO.
011000 77  WS-CONT-PAGINA               PIC 9(05) COMP VALUE ZERO.
011100
011200 01  CABE-7.
011300     05  FILLER                   PIC X(10) VALUE SPACES.
011400     05  FILLER                   PIC X(40) VALUE
011500         'LOCADORA DE JOGOS - MOVIMENTO DO DIA'.
011600     05  FILLER                   PIC X(15) VALUE SPACES.
011700     05  FILLER                   PIC X(04) VALUE 'PAG.'.
011800     05  CABE7-PAGINA             PIC ZZZZ9.
011900
012000 01  CABE-8.
012100     05  FILLER                   PIC X(10) VALUE SPACES.
012200     05  FILLER                   PIC X(30) VALUE
012300         'SECAO 3 - CADASTRO DE ASSINAT'.
012400
012500 01  CABE-9.
012600     05  FILLER                   PIC X(03) VALUE SPACES.
012700     05  FILLER                   PIC X(60) VALUE
012800         'CLIENTE    TIPO       DESCONTO DIAS EXT ISENTA MULTA'.
012900
013000 01  DETALHE-3.
013100     05  FILLER                   PIC X(02) VALUE SPACES.
013200     05  DET3-CLIENTE             PIC 9(09).
013300     05  FILLER                   PIC X(02) VALUE SPACES.
013400     05  DET3-TIPO                PIC X(10).
013500     05  FILLER                   PIC X(02) VALUE SPACES.
013600     05  DET3-DESCONTO            PIC ZZ9.99.
013700     05  FILLER                   PIC X(04) VALUE SPACES.
013800     05  DET3-DIAS-EXTRAS         PIC ZZ9.
013900     05  FILLER                   PIC X(04) VALUE SPACES.
014000     05  DET3-ISENTA              PIC X(01).
014100     05  FILLER                   PIC X(30) VALUE SPACES.
014200
014300 01  DETALHE-REJ3.
014400     05  FILLER                   PIC X(02) VALUE SPACES.
014500     05  DETREJ3-CLIENTE          PIC 9(09).
014600     05  FILLER                   PIC X(02) VALUE SPACES.
014700     05  DETREJ3-TIPO             PIC X(10).
014800     05  FILLER                   PIC X(04) VALUE SPACES.
014900     05  FILLER                   PIC X(11) VALUE 'REJEITADO -'.
015000     05  DETREJ3-MOTIVO           PIC X(45).
015100
015200 01  LINHA-TOTAL3.
015300     05  FILLER                   PIC X(03) VALUE SPACES.
015400     05  FILLER                   PIC X(14) VALUE 'BASICO ......'.
015500     05  TOT3-BASICO              PIC ZZZZZZ9.
015600     05  FILLER                   PIC X(03) VALUE SPACES.
015700     05  FILLER                   PIC X(14) VALUE 'PREMIUM .....'.
015800     05  TOT3-PREMIUM             PIC ZZZZZZ9.
015900     05  FILLER                   PIC X(03) VALUE SPACES.
016000     05  FILLER                   PIC X(14) VALUE 'OUTROS ......'.
016100     05  TOT3-OUTROS              PIC ZZZZZZ9.
016200     05  FILLER                   PIC X(03) VALUE SPACES.
016300     05  FILLER                   PIC X(14) VALUE 'REJEITADOS ..'.
016400     05  TOT3-REJEITADOS          PIC ZZZZZZ9.
016500     05  FILLER                   PIC X(03) VALUE SPACES.
016600     05  FILLER                   PIC X(14) VALUE 'TOTAL .......'.
016700     05  TOT3-TOTAL               PIC ZZZZZZ9.
016800
016900 PROCEDURE DIVISION.
017000
017100 0100-ABRE-ARQUIVOS.
017200*    ABERTURA DOS ARQUIVOS DO PASSO 3 DO BATCH. O CADASS RODA
017300*    POR ULTIMO NO DIA, POR ISSO SO ESTENDE O RELATORIO JA
017400*    ABERTO PELO CADLOC.
017500     OPEN I-O CLICAD
017600     OPEN I-O ASSCAD
017700     OPEN INPUT SUBTXN
017800     OPEN EXTEND REPFILE
017900     IF STATUS-CLI NOT = '00'
018000        DISPLAY 'CLICAD.DAT NAO ENCONTRADO - STATUS ' STATUS-CLI
018100        STOP RUN.
018200     IF STATUS-ASS NOT = '00'
018300        DISPLAY 'ASSCAD.DAT NAO ENCONTRADO - STATUS ' STATUS-ASS
018400        STOP RUN.
018500     IF STATUS-SUB NOT = '00'
018600        DISPLAY 'SUBTXN.DAT NAO ENCONTRADO - STATUS ' STATUS-SUB
018700        STOP RUN.
018800     ADD 1 TO WS-CONT-PAGINA
018900     MOVE WS-CONT-PAGINA TO CABE7-PAGINA
019000     WRITE REG-REPFILE FROM CABE-7 AFTER ADVANCING TOP-OF-FORM
019100     WRITE REG-REPFILE FROM CABE-8 AFTER ADVANCING 2 LINES
019200     WRITE REG-REPFILE FROM CABE-9 AFTER ADVANCING 2 LINES.
019300
019400 0150-LOCALIZA-ULT-ID.
019500*    LE O REGISTRO DE CONTROLE (CHAVE ZERO) DO ASSCAD, NO MESMO
019600*    ESTILO USADO PELO CADLOC PARA O ALUCAD. SE O ARQUIVO AINDA
019700*    NAO TEM CONTROLE (PRIMEIRA EXECUCAO), CRIA O REGISTRO DE
019800*    CONTROLE ZERADO.
019900     MOVE ZEROS TO CTL-ASS-CHAVE
020000     READ ASSCAD INVALID KEY
020100          MOVE ZEROS TO CTL-ASS-ULT-ID
020200          WRITE REG-ASSINAT-CONTROLE
020300          GO TO 0190-PROCESSA-TRANSACOES.
020400     MOVE CTL-ASS-ULT-ID TO WS-ULT-ASS-ID.
020500
020600 0190-PROCESSA-TRANSACOES.
020700     READ SUBTXN NEXT RECORD
020800     AT END
020900         GO TO 0900-FINALIZA.
021000     MOVE 0 TO WS-FLAG-REJEITA
021100     MOVE SPACES TO WS-MOTIVO-REJEICAO
021200     PERFORM 0200-LE-CLIENTE THRU 0200-EXIT
021300     IF TRANSACAO-OK
021400        PERFORM 0300-MAPEIA-TIPO THRU 0300-EXIT
021500        PERFORM 0400-GRAVA-ASSINATURA THRU 0400-EXIT
021600        PERFORM 0450-ATUALIZA-CLIENTE THRU 0450-EXIT
021700        PERFORM 0500-IMPRIME-DETALHE THRU 0500-EXIT
021800     ELSE
021900        PERFORM 0550-IMPRIME-REJEITADO THRU 0550-EXIT.
022000     GO TO 0190-PROCESSA-TRANSACOES.
022100
022200 0200-LE-CLIENTE.
022300     MOVE SUB-CLIENTE-ID TO CLI-ID
022400     READ CLICAD INVALID KEY
022500          MOVE 1 TO WS-FLAG-REJEITA
022600          MOVE 'CLIENTE NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO.
022700 0200-EXIT. EXIT.
022800
022900 0300-MAPEIA-TIPO.
023000*    TABELA FIXA DE PLANOS - NAO HA CADASTRO DE TIPOS, OS VALORES
023100*    SAO DE NEGOCIO E FICAM CODIFICADOS AQUI. TIPO DESCONHECIDO
023200*    NAO E REJEITADO (VER NOTA DE 04/11/1999) - GRAVA ASSINATURA
023300*    COM DESCONTO E DIAS EXTRAS ZERADOS E SEM ISENCAO DE MULTA,
023400*    MANTENDO O TEXTO DO TIPO DIGITADO NA TRANSACAO.
023450*    JS 14/03/2001 - ASS-DESCONTO TEM DUAS CASAS DECIMAIS (PIC
023460*    9(03)V9(02)); MOVE COM O PERCENTUAL INTEIRO, O PONTO
023470*    DECIMAL IMPLICITO FAZ O RESTO (CHAMADO 1417).
023500     MOVE SUB-TIPO TO ASS-TIPO
023600     IF SUB-TIPO = 'Basico'
023700        MOVE 10 TO ASS-DESCONTO
023800        MOVE 3 TO ASS-DIAS-EXTRAS
023900        MOVE 'N' TO ASS-ELIMINA-MULTA
024000        ADD 1 TO WS-CONT-BASICO
024100     ELSE
024200        IF SUB-TIPO = 'Premium'
024300           MOVE 20 TO ASS-DESCONTO
024400           MOVE 7 TO ASS-DIAS-EXTRAS
024500           MOVE 'S' TO ASS-ELIMINA-MULTA
024600           ADD 1 TO WS-CONT-PREMIUM
024700        ELSE
024800           MOVE ZEROS TO ASS-DESCONTO
024900           MOVE ZEROS TO ASS-DIAS-EXTRAS
025000           MOVE 'N' TO ASS-ELIMINA-MULTA
025100           ADD 1 TO WS-CONT-OUTROS.
025200 0300-EXIT. EXIT.
025300
025400 0400-GRAVA-ASSINATURA.
025500     ADD 1 TO WS-ULT-ASS-ID
025600     MOVE WS-ULT-ASS-ID TO WS-NOVO-ASS-ID ASS-ID
025700     WRITE REG-ASSINAT
025800     MOVE ZEROS TO CTL-ASS-CHAVE
025900     MOVE WS-ULT-ASS-ID TO CTL-ASS-ULT-ID
026000     REWRITE REG-ASSINAT-CONTROLE.
026100 0400-EXIT. EXIT.
026200
026300 0450-ATUALIZA-CLIENTE.
026400     MOVE WS-NOVO-ASS-ID TO CLI-ASSINATURA-ID
026500     REWRITE REG-CLIENTE.
026600 0450-EXIT. EXIT.
026700
026800 0500-IMPRIME-DETALHE.
026900     MOVE SUB-CLIENTE-ID TO DET3-CLIENTE
027000     MOVE ASS-TIPO TO DET3-TIPO
027100     MOVE ASS-DESCONTO TO DET3-DESCONTO
027200     MOVE ASS-DIAS-EXTRAS TO DET3-DIAS-EXTRAS
027300     MOVE ASS-ELIMINA-MULTA TO DET3-ISENTA
027400     WRITE REG-REPFILE FROM DETALHE-3 AFTER ADVANCING 1 LINE.
027500 0500-EXIT. EXIT.
027600
027700 0550-IMPRIME-REJEITADO.
027800     ADD 1 TO WS-CONT-REJEITADOS
027900     MOVE SUB-CLIENTE-ID TO DETREJ3-CLIENTE
028000     MOVE SUB-TIPO TO DETREJ3-TIPO
028100     MOVE WS-MOTIVO-REJEICAO TO DETREJ3-MOTIVO
028200     WRITE REG-REPFILE FROM DETALHE-REJ3 AFTER ADVANCING 1 LINE.
028300 0550-EXIT. EXIT.
028400
028500 0900-FINALIZA.
028600     MOVE WS-CONT-BASICO TO TOT3-BASICO
028700     MOVE WS-CONT-PREMIUM TO TOT3-PREMIUM
028800     MOVE WS-CONT-OUTROS TO TOT3-OUTROS
028900     MOVE WS-CONT-REJEITADOS TO TOT3-REJEITADOS
029000     COMPUTE TOT3-TOTAL = WS-CONT-BASICO + WS-CONT-PREMIUM +
029100             WS-CONT-OUTROS
029200     WRITE REG-REPFILE FROM LINHA-TOTAL3 AFTER ADVANCING 2 LINES
029300     CLOSE CLICAD
029400     CLOSE ASSCAD
029500     CLOSE SUBTXN
029600     CLOSE REPFILE
029700     STOP RUN.
