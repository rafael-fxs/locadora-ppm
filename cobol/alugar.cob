000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALUGAR-COB.
000300 AUTHOR.        FABIO.
000400 INSTALLATION.  EMPRESA S / A.
000500 DATE-WRITTEN.  08/06/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE
000800-               DADOS.
000900*****************************************************************
001000*    EMPRESA S / A
001100* ANALISTA       : FABIO
001200* PROGRAMADOR(A) : FABIO
001300* FINALIDADE : ENTRADA DE ALUGUEIS DE JOGOS (PASSO 1 DO BATCH
001400*              DIARIO DA LOCADORA). LE O ARQUIVO DE MOVIMENTO DE
001500*              ALUGUEIS, VALIDA CLIENTE/JOGO, CALCULA O VALOR DO
001600*              ALUGUEL COM OS DESCONTOS DE JOGO E DE ASSINATURA,
001700*              BAIXA O ESTOQUE E GRAVA O NOVO REGISTRO DE ALUGUEL.
001800*              ABRE O RELATORIO DO DIA (PRIMEIRO PASSO A RODAR).
001900* DATA : 08/06/1987
002000* VRS         DATA           DESCRICAO
002100* 1.0      08/06/1987        IMPLANTACAO
002200* 1.1      17/03/1989        INCLUIDO CALCULO DE DESCONTO DE
002300*                            ASSINATURA SOBRE O PRECO DO JOGO
002400* 1.2      30/01/1990        PASSOU A EMITIR O PROPRIO ID DE
002500*                            ALUGUEL (CONTROLE NA CHAVE ZERO DO
002600*                            ALUCAD) - ANTES O ID VINHA DIGITADO
002700* 1.3      11/09/1995        DATA DE EXECUCAO PASSA A VIR DO
002800*                            ARQUIVO DE PARAMETROS (PARMCAD) -
002900*                            FIM DA DIGITACAO MANUAL DA DATA
003000* 1.4      14/02/1998        AMPLIACAO DO ANO NA DATA (BUG DO
003100*                            ANO 2000) - VER CHAMADO 1132
003200* 1.5      09/06/1999        JS - CORRIGIDA ACUMULACAO DO TOTAL
003300*                            DE ALUGUEIS QUANDO A TRANSACAO E
003400*                            REJEITADA - NAO DEVE SOMAR
003450* 1.6      14/03/2001        JS - CALCULO DA DATA PREVISTA USAVA
003460*                            MES DE 30 DIAS FIXO - ERRADO NA
003470*                            MAIORIA DOS MESES. PASSOU A USAR O
003480*                            TAMANHO REAL DO MES (TABELA) E TESTE
003490*                            DE ANO BISSEXTO (CHAMADO 1417)
003492* 1.7      20/03/2001        JS - RTX-DATA-ALUGUEL (DIGITADA NA
003494*                            TRANSACAO) ESTAVA SENDO USADA COMO
003496*                            DATA DO ALUGUEL, E O CAMPO LIDO DO
003498*                            PARMCAD (PRM-DATA-EXECUCAO) FICAVA
003499*                            SEM USO - VOLTAVA A DEPENDER DE
003500*                            DIGITACAO, CONTRA A REGRA DO VRS 1.3.
003501*                            RENTXN DEIXOU DE TRAZER A DATA;
003502*                            ALU-DATA-ALUGUEL E O RELATORIO PASSAM
003503*                            A USAR PRM-DATA-EXECUCAO (CHAMADO 1418)
003505* 1.8      22/03/2001        JS - WS-TOTAL-ALUGUEL ESTAVA DECLARADO
003506*                            COMP-3 - NENHUM PROGRAMA DESTA CASA
003507*                            EMPACOTA CAMPO NUMERICO, VOLTOU A
003508*                            DISPLAY IGUAL AOS DEMAIS ACUMULADORES
003509*                            DE VALOR (CHAMADO 1419)
003510*****************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT CLICAD ASSIGN TO DISK
004500                   ORGANIZATION INDEXED
004600                   ACCESS MODE DYNAMIC
004700                   RECORD KEY CLI-ID
004800                   FILE STATUS STATUS-CLI.
004900
005000     SELECT JOGCAD ASSIGN TO DISK
005100                   ORGANIZATION INDEXED
005200                   ACCESS MODE DYNAMIC
005300                   RECORD KEY JOG-ID
005400                   FILE STATUS STATUS-JOG.
005500
005600     SELECT ASSCAD ASSIGN TO DISK
005700                   ORGANIZATION INDEXED
005800                   ACCESS MODE DYNAMIC
005900                   RECORD KEY ASS-ID
006000                   FILE STATUS STATUS-ASS.
006100
006200     SELECT ALUCAD ASSIGN TO DISK
006300                   ORGANIZATION INDEXED
006400                   ACCESS MODE DYNAMIC
006500                   RECORD KEY ALU-ID
006600                   FILE STATUS STATUS-ALU.
006700
006800     SELECT RENTXN ASSIGN TO DISK
006900                   FILE STATUS STATUS-RTX.
007000
007100     SELECT PARMCAD ASSIGN TO DISK
007200                   FILE STATUS STATUS-PRM.
007300
007400     SELECT REPFILE ASSIGN TO PRINTER
007500                   FILE STATUS STATUS-REP.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  CLICAD
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'CLICAD.DAT'
008300     RECORD CONTAINS 200 CHARACTERS.
008400 COPY CLICAD.
008500
008600 FD  JOGCAD
008700     LABEL RECORD STANDARD
008800     VALUE OF FILE-ID 'JOGCAD.DAT'
008900     RECORD CONTAINS 160 CHARACTERS.
009000 COPY JOGCAD.
009100
009200 FD  ASSCAD
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID 'ASSCAD.DAT'
009500     RECORD CONTAINS 80 CHARACTERS.
009600 COPY ASSCAD.
009700
009800 FD  ALUCAD
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID 'ALUCAD.DAT'
010100     RECORD CONTAINS 120 CHARACTERS.
010200 COPY ALUCAD.
010300*
010400*    MOVIMENTO DE ALUGUEIS DO DIA - UM REGISTRO POR PEDIDO DE
010500*    ALUGUEL (CLIENTE E JOGO). A DATA DO ALUGUEL NAO VEM MAIS NA
010510*    TRANSACAO - E SEMPRE A DATA DE EXECUCAO DO BATCH, LIDA DO
010520*    PARMCAD (VER VRS 1.7/CHAMADO 1418 E O FD PARMCAD ABAIXO).
010600*
010700 FD  RENTXN
010800     LABEL RECORD STANDARD
010900     VALUE OF FILE-ID 'RENTXN.DAT'
011000     RECORD CONTAINS 30 CHARACTERS.
011100 01  REG-RENTXN.
011200     05  RTX-CLIENTE-ID           PIC 9(09).
011300     05  RTX-JOGO-ID              PIC 9(09).
011400     05  FILLER                   PIC X(08).
011500     05  FILLER                   PIC X(04).
011600*
011700*    ARQUIVO DE PARAMETROS DO BATCH - HOJE SO TEM A DATA DE
011800*    EXECUCAO, QUE SUBSTITUI A DATA DO RELOGIO DO SISTEMA (O
011900*    BATCH NAO PODE DEPENDER DO RELOGIO DA MAQUINA ONDE RODA)
012000*
012100 FD  PARMCAD
012200     LABEL RECORD STANDARD
012300     VALUE OF FILE-ID 'PARMCAD.DAT'
012400     RECORD CONTAINS 30 CHARACTERS.
012500 01  REG-PARMCAD.
012600     05  PRM-DATA-EXECUCAO        PIC 9(08).
012700     05  FILLER                   PIC X(22).
012800
012900 FD  REPFILE
013000     LABEL RECORD OMITTED.
013100 01  REG-REPFILE                  PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400 01  WS-STATUS-AREA.
013500     05  STATUS-CLI               PIC X(02) VALUE SPACES.
013600     05  STATUS-JOG               PIC X(02) VALUE SPACES.
013700     05  STATUS-ASS               PIC X(02) VALUE SPACES.
013800     05  STATUS-ALU               PIC X(02) VALUE SPACES.
013900     05  STATUS-RTX               PIC X(02) VALUE SPACES.
014000     05  STATUS-PRM               PIC X(02) VALUE SPACES.
014100     05  STATUS-REP               PIC X(02) VALUE SPACES.
014150     05  FILLER                   PIC X(08) VALUE SPACES.
014200
014300 01  WS-CHAVES-REDEFINIDAS.
014400     05  WS-ULT-ALU-ID            PIC 9(09) VALUE ZEROS.
014500     05  WS-NOVO-ALU-ID           PIC 9(09) VALUE ZEROS.
014550     05  FILLER                   PIC X(06) VALUE SPACES.
014600
014700 77  WS-FLAG-REJEITA              PIC 9 COMP VALUE ZERO.
014800     88  TRANSACAO-REJEITADA     VALUE 1.
014900     88  TRANSACAO-OK             VALUE 0.
015000 77  WS-MOTIVO-REJEICAO           PIC X(45) VALUE SPACES.
015100 77  WS-CONT-PROCESSADOS          PIC 9(07) COMP VALUE ZERO.
015200 77  WS-CONT-REJEITADOS           PIC 9(07) COMP VALUE ZERO.
015300 77  WS-CONT-LINHA                PIC 9(03) COMP VALUE ZERO.
015400 77  WS-CONT-PAGINA               PIC 9(05) COMP VALUE ZERO.
015500
015600 01  WS-VALOR-CALCULADO           PIC S9(07)V99 VALUE ZERO.
015700 01  WS-VALOR-DESC-JOGO           PIC S9(07)V99 VALUE ZERO.
015800 01  WS-VALOR-DESC-ASS            PIC S9(07)V99 VALUE ZERO.
015850*    JS 22/03/2001 - DISPLAY, NAO COMP-3 (CHAMADO 1419) - IGUAL
015870*    AOS DEMAIS CAMPOS DE VALOR ACIMA.
015900 01  WS-TOTAL-ALUGUEL             PIC S9(09)V99 VALUE
016000     ZERO.
016100 01  WS-DIAS-EXTRAS-CLI           PIC 9(03) VALUE ZERO.
016200
016300 01  WS-DATA-PREVISTA-G.
016400     05  WS-PREV-ANO              PIC 9(04).
016500     05  WS-PREV-MES              PIC 9(02).
016600     05  WS-PREV-DIA              PIC 9(02).
016650     05  FILLER                   PIC X(02) VALUE SPACES.
016700 01  WS-DATA-PREVISTA-R REDEFINES WS-DATA-PREVISTA-G
016800                                   PIC 9(08).
016810*
016820*    TAMANHO REAL DE CADA MES (JAN A DEZ), USADO NA SOMA DOS DIAS
016830*    DE CARENCIA A PARTIR DA DATA DO ALUGUEL - FEVEREIRO E
016840*    AJUSTADO PARA 29 QUANDO O ANO E BISSEXTO (VER 0710)
016850*
016860 01  WS-TAB-DIAS-MES-VALORES.
016870     05  FILLER                   PIC 9(02) VALUE 31.
016880     05  FILLER                   PIC 9(02) VALUE 28.
016890     05  FILLER                   PIC 9(02) VALUE 31.
016900     05  FILLER                   PIC 9(02) VALUE 30.
016910     05  FILLER                   PIC 9(02) VALUE 31.
016920     05  FILLER                   PIC 9(02) VALUE 30.
016930     05  FILLER                   PIC 9(02) VALUE 31.
016940     05  FILLER                   PIC 9(02) VALUE 31.
016950     05  FILLER                   PIC 9(02) VALUE 30.
016960     05  FILLER                   PIC 9(02) VALUE 31.
016970     05  FILLER                   PIC 9(02) VALUE 30.
016980     05  FILLER                   PIC 9(02) VALUE 31.
016990 01  WS-TAB-DIAS-MES REDEFINES WS-TAB-DIAS-MES-VALORES.
017000     05  WS-DIAS-MES              PIC 9(02) OCCURS 12 TIMES.
017010*
017020 77  WS-SUB-MES                   PIC 9(02) COMP VALUE ZERO.
017030 77  WS-DIA-NOVO                  PIC 9(03) COMP VALUE ZERO.
017040 77  WS-MAX-DIA-MES               PIC 9(02) COMP VALUE ZERO.
017050 77  WS-RESTO-4                   PIC 9(03) COMP VALUE ZERO.
017060 77  WS-RESTO-100                 PIC 9(03) COMP VALUE ZERO.
017070 77  WS-RESTO-400                 PIC 9(03) COMP VALUE ZERO.
017080 77  WS-QUOCIENTE                 PIC 9(07) COMP VALUE ZERO.
017090 77  WS-FLAG-BISSEXTO             PIC 9 COMP VALUE ZERO.
017095     88  ANO-BISSEXTO             VALUE 1.
017098     88  ANO-NAO-BISSEXTO         VALUE 0.
017099
017100 01  CABE-1.
017200     05  FILLER                   PIC X(10) VALUE SPACES.
017300     05  FILLER                   PIC X(40) VALUE
017400         'LOCADORA DE JOGOS - MOVIMENTO DO DIA'.
017500     05  FILLER                   PIC X(15) VALUE SPACES.
017600     05  FILLER                   PIC X(04) VALUE 'PAG.'.
017700     05  CABE1-PAGINA             PIC ZZZZ9.
017800
017900 01  CABE-2.
018000     05  FILLER                   PIC X(10) VALUE SPACES.
018100     05  FILLER                   PIC X(30) VALUE
018200         'SECAO 1 - SAIDA DE ALUGUEIS'.
018300
018400 01  CABE-3.
018500     05  FILLER                   PIC X(03) VALUE SPACES.
018600     05  FILLER                   PIC X(60) VALUE
018700         'CLIENTE    JOGO       DT ALUGUEL DT PREVISTA  VALOR
018800-        ALUGUEL'.
018900
019000 01  DETALHE-1.
019100     05  FILLER                   PIC X(02) VALUE SPACES.
019200     05  DET1-CLIENTE             PIC 9(09).
019300     05  FILLER                   PIC X(02) VALUE SPACES.
019400     05  DET1-JOGO                PIC 9(09).
019500     05  FILLER                   PIC X(02) VALUE SPACES.
019600     05  DET1-DATA-ALUGUEL        PIC 9(08).
019700     05  FILLER                   PIC X(02) VALUE SPACES.
019800     05  DET1-DATA-PREVISTA       PIC 9(08).
019900     05  FILLER                   PIC X(03) VALUE SPACES.
020000     05  DET1-VALOR               PIC ZZZZZ9.99.
020100     05  FILLER                   PIC X(30) VALUE SPACES.
020200
020300 01  DETALHE-REJ.
020400     05  FILLER                   PIC X(02) VALUE SPACES.
020500     05  DETREJ-CLIENTE           PIC 9(09).
020600     05  FILLER                   PIC X(02) VALUE SPACES.
020700     05  DETREJ-JOGO              PIC 9(09).
020800     05  FILLER                   PIC X(04) VALUE SPACES.
020900     05  FILLER                   PIC X(11) VALUE 'REJEITADO -'.
021000     05  DETREJ-MOTIVO            PIC X(45).
021100
021200 01  LINHA-TOTAL.
021300     05  FILLER                   PIC X(03) VALUE SPACES.
021400     05  FILLER                   PIC X(20) VALUE
021500         'PROCESSADOS ........'.
021600     05  TOT1-PROCESSADOS         PIC ZZZZZZ9.
021700     05  FILLER                   PIC X(05) VALUE SPACES.
021800     05  FILLER                   PIC X(20) VALUE
021900         'REJEITADOS ..........'.
022000     05  TOT1-REJEITADOS          PIC ZZZZZZ9.
022100     05  FILLER                   PIC X(05) VALUE SPACES.
022200     05  FILLER                   PIC X(14) VALUE 'VALOR TOTAL..'.
022300     05  TOT1-VALOR               PIC ZZZZZZZ9.99.
022400
022500 PROCEDURE DIVISION.
022600
022700 0100-ABRE-ARQUIVOS.
022800*    ABERTURA DE TODOS OS ARQUIVOS DO PASSO 1 DO BATCH. O CADLOC
022900*    E O PRIMEIRO PROGRAMA A RODAR NO DIA, POR ISSO ABRE O
023000*    RELATORIO COMO OUTPUT (CRIA A PAGINA 1 DO DIA).
023100     OPEN INPUT CLICAD
023200     OPEN I-O JOGCAD
023300     OPEN I-O ASSCAD
023400     OPEN I-O ALUCAD
023500     OPEN INPUT RENTXN
023600     OPEN INPUT PARMCAD
023700     OPEN OUTPUT REPFILE
023800     IF STATUS-CLI NOT = '00'
023900        DISPLAY 'CLICAD.DAT NAO ENCONTRADO - STATUS ' STATUS-CLI
024000        STOP RUN.
024100     IF STATUS-JOG NOT = '00'
024200        DISPLAY 'JOGCAD.DAT NAO ENCONTRADO - STATUS ' STATUS-JOG
024300        STOP RUN.
024400     IF STATUS-ASS NOT = '00'
024500        DISPLAY 'ASSCAD.DAT NAO ENCONTRADO - STATUS ' STATUS-ASS
024600        STOP RUN.
024700     IF STATUS-ALU NOT = '00'
024800        DISPLAY 'ALUCAD.DAT NAO ENCONTRADO - STATUS ' STATUS-ALU
024900        STOP RUN.
025000     IF STATUS-RTX NOT = '00'
025100        DISPLAY 'RENTXN.DAT NAO ENCONTRADO - STATUS ' STATUS-RTX
025200        STOP RUN.
025300     MOVE ZEROS TO PRM-DATA-EXECUCAO
025400     READ PARMCAD INTO REG-PARMCAD
025500     MOVE WS-CONT-PAGINA TO CABE1-PAGINA
025600     ADD 1 TO WS-CONT-PAGINA
025700     WRITE REG-REPFILE FROM CABE-1 AFTER ADVANCING TOP-OF-FORM
025800     WRITE REG-REPFILE FROM CABE-2 AFTER ADVANCING 2 LINES
025900     WRITE REG-REPFILE FROM CABE-3 AFTER ADVANCING 2 LINES.
026000
026100 0150-LOCALIZA-ULT-ID.
026200*    LE O REGISTRO DE CONTROLE (CHAVE ZERO) DO ALUCAD. SE O
026300*    ARQUIVO AINDA NAO TEM CONTROLE (PRIMEIRA EXECUCAO), CRIA O
026400*    REGISTRO DE CONTROLE ZERADO.
026500     MOVE ZEROS TO CTL-ALU-CHAVE
026600     READ ALUCAD INVALID KEY
026700          MOVE ZEROS TO CTL-ALU-ULT-ID
026800          WRITE REG-ALUGUEL-CONTROLE
026900          GO TO 0190-PROCESSA-TRANSACOES.
027000     MOVE CTL-ALU-ULT-ID TO WS-ULT-ALU-ID.
027100
027200 0190-PROCESSA-TRANSACOES.
027300     READ RENTXN NEXT RECORD
027400     AT END
027500         GO TO 1000-FINALIZA.
027600     MOVE 0 TO WS-FLAG-REJEITA
027700     MOVE SPACES TO WS-MOTIVO-REJEICAO
027800     PERFORM 0200-LE-CLIENTE THRU 0200-EXIT
027900     IF TRANSACAO-OK
028000        PERFORM 0300-LE-JOGO THRU 0300-EXIT.
028100     IF TRANSACAO-OK
028200        PERFORM 0400-VALIDA-IDADE THRU 0400-EXIT.
028300     IF TRANSACAO-OK
028400        PERFORM 0450-VALIDA-ESTOQUE THRU 0450-EXIT.
028500     IF TRANSACAO-OK
028600        PERFORM 0600-CALCULA-PRECO THRU 0650-EXIT
028700        PERFORM 0700-CALCULA-PREVISTA THRU 0700-EXIT
028800        PERFORM 0800-ATUALIZA-ESTOQUE THRU 0800-EXIT
028900        PERFORM 0900-GRAVA-ALUGUEL THRU 0900-EXIT-GRAVA
029000        PERFORM 0950-IMPRIME-DETALHE THRU 0950-EXIT
029100     ELSE
029200        PERFORM 0500-IMPRIME-REJEITADO THRU 0500-EXIT.
029300     GO TO 0190-PROCESSA-TRANSACOES.
029400
029500 0200-LE-CLIENTE.
029600     MOVE RTX-CLIENTE-ID TO CLI-ID
029700     READ CLICAD INVALID KEY
029800          MOVE 1 TO WS-FLAG-REJEITA
029900          MOVE 'CLIENTE NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO.
030000 0200-EXIT. EXIT.
030100
030200 0300-LE-JOGO.
030300     MOVE RTX-JOGO-ID TO JOG-ID
030400     READ JOGCAD INVALID KEY
030500          MOVE 1 TO WS-FLAG-REJEITA
030600          MOVE 'JOGO NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO.
030700 0300-EXIT. EXIT.
030800
030900 0400-VALIDA-IDADE.
031000     IF CLI-IDADE < JOG-CLASSIF-ETARIA
031100        MOVE 1 TO WS-FLAG-REJEITA
031200        MOVE 'CLIENTE NAO TEM IDADE SUFICIENTE P/ ALUGAR' TO
031300             WS-MOTIVO-REJEICAO.
031400 0400-EXIT. EXIT.
031500
031600 0450-VALIDA-ESTOQUE.
031700     IF JOG-ESTOQUE = ZEROS
031800        MOVE 1 TO WS-FLAG-REJEITA
031900        MOVE 'JOGO FORA DE ESTOQUE' TO WS-MOTIVO-REJEICAO.
032000 0450-EXIT. EXIT.
032100
032200 0500-IMPRIME-REJEITADO.
032300     ADD 1 TO WS-CONT-REJEITADOS
032400     MOVE RTX-CLIENTE-ID TO DETREJ-CLIENTE
032500     MOVE RTX-JOGO-ID TO DETREJ-JOGO
032600     MOVE WS-MOTIVO-REJEICAO TO DETREJ-MOTIVO
032700     WRITE REG-REPFILE FROM DETALHE-REJ AFTER ADVANCING 1 LINE.
032800 0500-EXIT. EXIT.
032900
033000 0600-CALCULA-PRECO.
033100*    PRECO COM DESCONTO PROPRIO DO JOGO (JOGO.GETPRECOCOMDESCONTO)
033200     COMPUTE WS-VALOR-DESC-JOGO ROUNDED =
033300             JOG-PRECO * JOG-DESCONTO / 100
033400     COMPUTE WS-VALOR-CALCULADO ROUNDED =
033500             JOG-PRECO - WS-VALOR-DESC-JOGO.
033600
033700 0650-DESCONTO-ASSINATURA.
033800*    SE O CLIENTE TEM ASSINATURA, APLICA O DESCONTO DA ASSINATURA
033900*    MULTIPLICATIVAMENTE SOBRE O PRECO JA DESCONTADO DO JOGO
034000     MOVE ZEROS TO WS-DIAS-EXTRAS-CLI
034100     IF CLI-ASSINATURA-ID NOT = ZEROS
034200        MOVE CLI-ASSINATURA-ID TO ASS-ID
034300        READ ASSCAD INVALID KEY
034400             CONTINUE
034500        NOT INVALID KEY
034600             COMPUTE WS-VALOR-DESC-ASS ROUNDED =
034700                     WS-VALOR-CALCULADO * ASS-DESCONTO / 100
034800             COMPUTE WS-VALOR-CALCULADO ROUNDED =
034900                     WS-VALOR-CALCULADO - WS-VALOR-DESC-ASS
035000             MOVE ASS-DIAS-EXTRAS TO WS-DIAS-EXTRAS-CLI.
035100 0650-EXIT. EXIT.
035200
035300 0700-CALCULA-PREVISTA.
035400*    DATA PREVISTA = DATA DO ALUGUEL + 7 DIAS + DIAS EXTRAS DA
035500*    ASSINATURA (SE TIVER), JA CONTANDO COM O TAMANHO REAL DO MES
035600*    (NAO MAIS BASE 30 - VER CHAMADO 1417 DE 14/03/2001).
035800     MOVE PRM-DATA-EXECUCAO TO WS-DATA-PREVISTA-R
035900     PERFORM 0710-VERIFICA-BISSEXTO THRU 0710-EXIT
036000     COMPUTE WS-DIA-NOVO = WS-PREV-DIA + 7 + WS-DIAS-EXTRAS-CLI
036100     PERFORM 0720-SOMA-DIAS-CARENCIA THRU 0720-EXIT.
036200 0700-EXIT. EXIT.
036300
036400 0710-VERIFICA-BISSEXTO.
036500*    ANO BISSEXTO: DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100 OU
036600*    DIVISIVEL POR 400). USADO PARA SABER SE FEVEREIRO TEM 29
036700*    DIAS NO ANO DO ALUGUEL (VER CHAMADO 1417).
036900     MOVE 0 TO WS-FLAG-BISSEXTO
037000     DIVIDE WS-PREV-ANO BY 4 GIVING WS-QUOCIENTE
037010            REMAINDER WS-RESTO-4
037020     IF WS-RESTO-4 = 0
037030        DIVIDE WS-PREV-ANO BY 100 GIVING WS-QUOCIENTE
037040               REMAINDER WS-RESTO-100
037050        IF WS-RESTO-100 NOT = 0
037060           MOVE 1 TO WS-FLAG-BISSEXTO
037070        ELSE
037080           DIVIDE WS-PREV-ANO BY 400 GIVING WS-QUOCIENTE
037090                  REMAINDER WS-RESTO-400
037100           IF WS-RESTO-400 = 0
037110              MOVE 1 TO WS-FLAG-BISSEXTO.
037200 0710-EXIT. EXIT.
037300
037400 0720-SOMA-DIAS-CARENCIA.
037500*    SOMA OS DIAS DE CARENCIA (WS-DIA-NOVO, JA COM O DIA DO
037600*    ALUGUEL) AO MES CORRENTE, PASSANDO PARA O MES (E O ANO, SE
037700*    DEZEMBRO) SEGUINTE QUANDO ESTOURA O TAMANHO REAL DO MES -
037710*    FEVEREIRO COM 29 DIAS EM ANO BISSEXTO (TABELA WS-TAB-DIAS-MES).
037720     MOVE WS-PREV-MES TO WS-SUB-MES
037730     MOVE WS-DIAS-MES (WS-SUB-MES) TO WS-MAX-DIA-MES
037740     IF WS-PREV-MES = 2 AND ANO-BISSEXTO
037750        ADD 1 TO WS-MAX-DIA-MES.
037800     IF WS-DIA-NOVO > WS-MAX-DIA-MES
037900        SUBTRACT WS-MAX-DIA-MES FROM WS-DIA-NOVO
038000        ADD 1 TO WS-PREV-MES
038100        IF WS-PREV-MES > 12
038200           MOVE 1 TO WS-PREV-MES
038300           ADD 1 TO WS-PREV-ANO.
038350     MOVE WS-DIA-NOVO TO WS-PREV-DIA.
038400 0720-EXIT. EXIT.
038500
038600 0800-ATUALIZA-ESTOQUE.
038700     SUBTRACT 1 FROM JOG-ESTOQUE
038800     REWRITE REG-JOGO.
038900 0800-EXIT. EXIT.
039000
039100 0900-GRAVA-ALUGUEL.
039200     ADD 1 TO WS-ULT-ALU-ID
039300     MOVE WS-ULT-ALU-ID TO WS-NOVO-ALU-ID ALU-ID
039400     MOVE RTX-CLIENTE-ID TO ALU-CLIENTE-ID
039500     MOVE RTX-JOGO-ID TO ALU-JOGO-ID
039600     MOVE PRM-DATA-EXECUCAO TO ALU-DATA-ALUGUEL
039700     MOVE WS-DATA-PREVISTA-R TO ALU-DATA-PREVISTA
039800     MOVE ZEROS TO ALU-DATA-DEVOLUCAO
039900     MOVE WS-VALOR-CALCULADO TO ALU-VALOR-ALUGUEL
040000     MOVE ZEROS TO ALU-VALOR-MULTA
040100     WRITE REG-ALUGUEL
040200     ADD 1 TO WS-CONT-PROCESSADOS
040300     ADD WS-VALOR-CALCULADO TO WS-TOTAL-ALUGUEL
040400     MOVE ZEROS TO CTL-ALU-CHAVE
040500     MOVE WS-ULT-ALU-ID TO CTL-ALU-ULT-ID
040600     REWRITE REG-ALUGUEL-CONTROLE.
040700 0900-EXIT-GRAVA. EXIT.
040800
040900 0950-IMPRIME-DETALHE.
041000     MOVE RTX-CLIENTE-ID TO DET1-CLIENTE
041100     MOVE RTX-JOGO-ID TO DET1-JOGO
041200     MOVE PRM-DATA-EXECUCAO TO DET1-DATA-ALUGUEL
041300     MOVE WS-DATA-PREVISTA-R TO DET1-DATA-PREVISTA
041400     MOVE WS-VALOR-CALCULADO TO DET1-VALOR
041500     WRITE REG-REPFILE FROM DETALHE-1 AFTER ADVANCING 1 LINE.
041600 0950-EXIT. EXIT.
041700
041800 1000-FINALIZA.
041900     MOVE WS-CONT-PROCESSADOS TO TOT1-PROCESSADOS
042000     MOVE WS-CONT-REJEITADOS TO TOT1-REJEITADOS
042100     MOVE WS-TOTAL-ALUGUEL TO TOT1-VALOR
042200     WRITE REG-REPFILE FROM LINHA-TOTAL AFTER ADVANCING 2 LINES
042300     CLOSE CLICAD
042400     CLOSE JOGCAD
042500     CLOSE ASSCAD
042600     CLOSE ALUCAD
042700     CLOSE RENTXN
042800     CLOSE PARMCAD
042900     CLOSE REPFILE
043000     STOP RUN.
