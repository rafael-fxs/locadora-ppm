000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DEVOLVE-COB.
000300 AUTHOR.        FABIO.
000400 INSTALLATION.  EMPRESA S / A.
000500 DATE-WRITTEN.  09/06/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE
000800-               DADOS.
000900*****************************************************************
001000*    EMPRESA S / A
001100* ANALISTA       : FABIO
001200* PROGRAMADOR(A) : FABIO
001300* FINALIDADE : DEVOLUCAO DE JOGOS ALUGADOS (PASSO 2 DO BATCH
001400*              DIARIO DA LOCADORA). LE O ARQUIVO DE MOVIMENTO DE
001500*              DEVOLUCOES, LOCALIZA O ALUGUEL EM ABERTO DO
001600*              CLIENTE/JOGO, CALCULA OS DIAS DE ATRASO E A MULTA
001700*              (SALVO ISENCAO DA ASSINATURA), REPOE O ESTOQUE E
001800*              ATUALIZA O REGISTRO DE ALUGUEL. RODA DEPOIS DO
001900*              CADLOC, POR ISSO ESTENDE O RELATORIO DO DIA.
002000* DATA : 09/06/1987
002100* VRS         DATA           DESCRICAO
002200* 1.0      09/06/1987        IMPLANTACAO
002300* 1.1      17/03/1989        MULTA PASSA A SER ISENTA QUANDO A
002400*                            ASSINATURA DO CLIENTE TEM O
002500*                            INDICADOR DE ISENCAO LIGADO
002600* 1.2      14/02/1998        AMPLIACAO DO ANO NA DATA (BUG DO
002700*                            ANO 2000) - VER CHAMADO 1132
002800* 1.3      22/07/1999        JS - PASSOU A PULAR O REGISTRO DE
002900*                            CONTROLE (CHAVE 000000000) DO
003000*                            ALUCAD NA VARREDURA DE ALUGUEL EM
003100*                            ABERTO - ESTAVA CONTANDO COMO
003200*                            ALUGUEL DEVOLVIDO
003210* 1.4      14/03/2001        JS - CALCULO DOS DIAS DE ATRASO USAVA
003220*                            MES DE 30 DIAS FIXO E IGNORAVA O ANO -
003230*                            DEVOLUCAO QUE VIRAVA O ANO DAVA ATRASO
003240*                            ERRADO. PASSOU A CALCULAR O NUMERO
003250*                            ABSOLUTO DO DIA (TABELA DE DIAS
003260*                            ACUMULADOS POR MES + TESTE DE ANO
003270*                            BISSEXTO) (CHAMADO 1417)
003280* 1.5      22/03/2001        JS - WS-TOTAL-MULTA ESTAVA DECLARADO
003282*                            COMP-3 - NENHUM PROGRAMA DESTA CASA
003284*                            EMPACOTA CAMPO NUMERICO, VOLTOU A
003286*                            DISPLAY (CHAMADO 1419)
003300*****************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT CLICAD ASSIGN TO DISK
004300                   ORGANIZATION INDEXED
004400                   ACCESS MODE DYNAMIC
004500                   RECORD KEY CLI-ID
004600                   FILE STATUS STATUS-CLI.
004700
004800     SELECT JOGCAD ASSIGN TO DISK
004900                   ORGANIZATION INDEXED
005000                   ACCESS MODE DYNAMIC
005100                   RECORD KEY JOG-ID
005200                   FILE STATUS STATUS-JOG.
005300
005400     SELECT ASSCAD ASSIGN TO DISK
005500                   ORGANIZATION INDEXED
005600                   ACCESS MODE DYNAMIC
005700                   RECORD KEY ASS-ID
005800                   FILE STATUS STATUS-ASS.
005900
006000     SELECT ALUCAD ASSIGN TO DISK
006100                   ORGANIZATION INDEXED
006200                   ACCESS MODE DYNAMIC
006300                   RECORD KEY ALU-ID
006400                   FILE STATUS STATUS-ALU.
006500
006600     SELECT RETTXN ASSIGN TO DISK
006700                   FILE STATUS STATUS-RET.
006800
006900     SELECT REPFILE ASSIGN TO PRINTER
007000                   FILE STATUS STATUS-REP.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  CLICAD
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID 'CLICAD.DAT'
007800     RECORD CONTAINS 200 CHARACTERS.
007900 COPY CLICAD.
008000
008100 FD  JOGCAD
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID 'JOGCAD.DAT'
008400     RECORD CONTAINS 160 CHARACTERS.
008500 COPY JOGCAD.
008600
008700 FD  ASSCAD
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'ASSCAD.DAT'
009000     RECORD CONTAINS 80 CHARACTERS.
009100 COPY ASSCAD.
009200
009300 FD  ALUCAD
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID 'ALUCAD.DAT'
009600     RECORD CONTAINS 120 CHARACTERS.
009700 COPY ALUCAD.
009800*
009900*    MOVIMENTO DE DEVOLUCOES DO DIA - UM REGISTRO POR DEVOLUCAO
010000*    DE JOGO (CLIENTE, JOGO E DATA DA DEVOLUCAO)
010100*
010200 FD  RETTXN
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID 'RETTXN.DAT'
010500     RECORD CONTAINS 30 CHARACTERS.
010600 01  REG-RETTXN.
010700     05  RET-CLIENTE-ID           PIC 9(09).
010800     05  RET-JOGO-ID              PIC 9(09).
010900     05  RET-DATA-DEVOLUCAO       PIC 9(08).
011000     05  FILLER                   PIC X(04).
011100
011200 FD  REPFILE
011300     LABEL RECORD OMITTED.
011400 01  REG-REPFILE                  PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700 01  WS-STATUS-AREA.
011800     05  STATUS-CLI               PIC X(02) VALUE SPACES.
011900     05  STATUS-JOG               PIC X(02) VALUE SPACES.
012000     05  STATUS-ASS               PIC X(02) VALUE SPACES.
012100     05  STATUS-ALU               PIC X(02) VALUE SPACES.
012200     05  STATUS-RET               PIC X(02) VALUE SPACES.
012300     05  STATUS-REP               PIC X(02) VALUE SPACES.
012400     05  FILLER                   PIC X(10) VALUE SPACES.
012500
012600 77  WS-FLAG-REJEITA              PIC 9 COMP VALUE ZERO.
012700     88  TRANSACAO-REJEITADA     VALUE 1.
012800     88  TRANSACAO-OK             VALUE 0.
012900 77  WS-FLAG-ACHOU-ALU            PIC 9 COMP VALUE ZERO.
013000     88  ALUGUEL-ACHADO           VALUE 1.
013100     88  ALUGUEL-NAO-ACHADO       VALUE 0.
013200 77  WS-MOTIVO-REJEICAO           PIC X(45) VALUE SPACES.
013300 77  WS-CONT-PROCESSADOS          PIC 9(07) COMP VALUE ZERO.
013400 77  WS-CONT-REJEITADOS           PIC 9(07) COMP VALUE ZERO.
013500 77  WS-CONT-ATRASADOS            PIC 9(07) COMP VALUE ZERO.
013600 77  WS-CONT-PAGINA               PIC 9(05) COMP VALUE ZERO.
013700
013800 01  WS-DIAS-ATRASO                PIC S9(05) VALUE ZERO.
013900 01  WS-JULIANO-PREVISTA           PIC 9(07) COMP VALUE ZERO.
014000 01  WS-JULIANO-DEVOLUCAO          PIC 9(07) COMP VALUE ZERO.
014050*    JS 22/03/2001 - DISPLAY, NAO COMP-3 (CHAMADO 1419).
014100 01  WS-TOTAL-MULTA                PIC S9(09)V99 VALUE
014200     ZERO.
014300 01  WS-ISENTA-MULTA               PIC 9 VALUE ZERO.
014400     88  CLIENTE-ISENTO           VALUE 1.
014500
014600 01  WS-DATA-QUEBRADA-G.
014700     05  WS-QUEB-ANO               PIC 9(04).
014800     05  WS-QUEB-MES               PIC 9(02).
014900     05  WS-QUEB-DIA               PIC 9(02).
014950     05  FILLER                    PIC X(02) VALUE SPACES.
015000 01  WS-DATA-QUEBRADA-R REDEFINES WS-DATA-QUEBRADA-G
015100                                   PIC 9(08).
015101*
015102*    DIAS ACUMULADOS ANTES DE CADA MES (ANO NAO BISSEXTO), PARA
015103*    TRANSFORMAR DATA PREVISTA/DEVOLUCAO EM NUMERO ABSOLUTO DE
015104*    DIAS E SUBTRAIR SEM ERRO QUANDO A DEVOLUCAO VIRA O ANO - VER
015105*    0610-CALCULA-DIA-ABSOLUTO (CHAMADO 1417)
015106*
015107 01  WS-TAB-CUM-DIAS-VALORES.
015108     05  FILLER                    PIC 9(03) VALUE 000.
015109     05  FILLER                    PIC 9(03) VALUE 031.
015110     05  FILLER                    PIC 9(03) VALUE 059.
015111     05  FILLER                    PIC 9(03) VALUE 090.
015112     05  FILLER                    PIC 9(03) VALUE 120.
015113     05  FILLER                    PIC 9(03) VALUE 151.
015114     05  FILLER                    PIC 9(03) VALUE 181.
015115     05  FILLER                    PIC 9(03) VALUE 212.
015116     05  FILLER                    PIC 9(03) VALUE 243.
015117     05  FILLER                    PIC 9(03) VALUE 273.
015118     05  FILLER                    PIC 9(03) VALUE 304.
015119     05  FILLER                    PIC 9(03) VALUE 334.
015120 01  WS-TAB-CUM-DIAS REDEFINES WS-TAB-CUM-DIAS-VALORES.
015121     05  WS-CUM-DIAS               PIC 9(03) OCCURS 12 TIMES.
015122*
015123 77  WS-SUB-MES-D                  PIC 9(02) COMP VALUE ZERO.
015124 77  WS-RESTO-4-D                  PIC 9(03) COMP VALUE ZERO.
015125 77  WS-RESTO-100-D                PIC 9(03) COMP VALUE ZERO.
015126 77  WS-RESTO-400-D                PIC 9(03) COMP VALUE ZERO.
015127 77  WS-QUOCIENTE-D                PIC 9(07) COMP VALUE ZERO.
015128 77  WS-ANOS-BISSEXTOS             PIC 9(07) COMP VALUE ZERO.
015129 77  WS-FLAG-BISSEXTO-D            PIC 9 COMP VALUE ZERO.
015130     88  ANO-BISSEXTO-D            VALUE 1.
015131     88  ANO-NAO-BISSEXTO-D        VALUE 0.
015132 77  WS-DIA-ABSOLUTO               PIC 9(07) COMP VALUE ZERO.
015200
015300 01  CABE-4.
015400     05  FILLER                   PIC X(10) VALUE SPACES.
015500     05  FILLER                   PIC X(40) VALUE
015600         'LOCADORA DE JOGOS - MOVIMENTO DO DIA'.
015700     05  FILLER                   PIC X(15) VALUE SPACES.
015800     05  FILLER                   PIC X(04) VALUE 'PAG.'.
015900     05  CABE4-PAGINA             PIC ZZZZ9.
016000
016100 01  CABE-5.
016200     05  FILLER                   PIC X(10) VALUE SPACES.
016300     05  FILLER                   PIC X(30) VALUE
016400         'SECAO 2 - DEVOLUCAO DE JOGOS'.
016500
016600 01  CABE-6.
016700     05  FILLER                   PIC X(03) VALUE SPACES.
016800     05  FILLER                   PIC X(60) VALUE
016900         'CLIENTE    JOGO       DT DEVOLUCAO DIAS ATRASO  MULTA'.
017000
017100 01  DETALHE-2.
017200     05  FILLER                   PIC X(02) VALUE SPACES.
017300     05  DET2-CLIENTE             PIC 9(09).
017400     05  FILLER                   PIC X(02) VALUE SPACES.
017500     05  DET2-JOGO                PIC 9(09).
017600     05  FILLER                   PIC X(02) VALUE SPACES.
017700     05  DET2-DATA-DEVOLUCAO      PIC 9(08).
017800     05  FILLER                   PIC X(04) VALUE SPACES.
017900     05  DET2-DIAS-ATRASO         PIC ZZZZ9.
018000     05  FILLER                   PIC X(04) VALUE SPACES.
018100     05  DET2-MULTA               PIC ZZZZZ9.99.
018200     05  FILLER                   PIC X(30) VALUE SPACES.
018300
018400 01  DETALHE-REJ2.
018500     05  FILLER                   PIC X(02) VALUE SPACES.
018600     05  DETREJ2-CLIENTE          PIC 9(09).
018700     05  FILLER                   PIC X(02) VALUE SPACES.
018800     05  DETREJ2-JOGO             PIC 9(09).
018900     05  FILLER                   PIC X(04) VALUE SPACES.
019000     05  FILLER                   PIC X(11) VALUE 'REJEITADO -'.
019100     05  DETREJ2-MOTIVO           PIC X(45).
019200
019300 01  LINHA-TOTAL2.
019400     05  FILLER                   PIC X(03) VALUE SPACES.
019500     05  FILLER                   PIC X(20) VALUE
019600         'PROCESSADOS ........'.
019700     05  TOT2-PROCESSADOS         PIC ZZZZZZ9.
019800     05  FILLER                   PIC X(03) VALUE SPACES.
019900     05  FILLER                   PIC X(20) VALUE
020000         'REJEITADOS ..........'.
020100     05  TOT2-REJEITADOS          PIC ZZZZZZ9.
020200     05  FILLER                   PIC X(03) VALUE SPACES.
020300     05  FILLER                   PIC X(16) VALUE
020400         'COM MULTA .....'.
020500     05  TOT2-ATRASADOS           PIC ZZZZZZ9.
020600     05  FILLER                   PIC X(03) VALUE SPACES.
020700     05  FILLER                   PIC X(14) VALUE 'MULTA TOTAL..'.
020800     05  TOT2-VALOR               PIC ZZZZZZZ9.99.
020900
021000 PROCEDURE DIVISION.
021100
021200 0100-ABRE-ARQUIVOS.
021300*    ABERTURA DOS ARQUIVOS DO PASSO 2 DO BATCH. O CADDEV RODA
021400*    DEPOIS DO CADLOC, POR ISSO ESTENDE O RELATORIO EXISTENTE EM
021500*    VEZ DE CRIAR UM NOVO.
021600     OPEN INPUT CLICAD
021700     OPEN I-O JOGCAD
021800     OPEN INPUT ASSCAD
021900     OPEN I-O ALUCAD
022000     OPEN INPUT RETTXN
022100     OPEN EXTEND REPFILE
022200     IF STATUS-CLI NOT = '00'
022300        DISPLAY 'CLICAD.DAT NAO ENCONTRADO - STATUS ' STATUS-CLI
022400        STOP RUN.
022500     IF STATUS-JOG NOT = '00'
022600        DISPLAY 'JOGCAD.DAT NAO ENCONTRADO - STATUS ' STATUS-JOG
022700        STOP RUN.
022800     IF STATUS-ALU NOT = '00'
022900        DISPLAY 'ALUCAD.DAT NAO ENCONTRADO - STATUS ' STATUS-ALU
023000        STOP RUN.
023100     IF STATUS-RET NOT = '00'
023200        DISPLAY 'RETTXN.DAT NAO ENCONTRADO - STATUS ' STATUS-RET
023300        STOP RUN.
023400     ADD 1 TO WS-CONT-PAGINA
023500     MOVE WS-CONT-PAGINA TO CABE4-PAGINA
023600     WRITE REG-REPFILE FROM CABE-4 AFTER ADVANCING TOP-OF-FORM
023700     WRITE REG-REPFILE FROM CABE-5 AFTER ADVANCING 2 LINES
023800     WRITE REG-REPFILE FROM CABE-6 AFTER ADVANCING 2 LINES.
023900
024000 0190-PROCESSA-TRANSACOES.
024100     READ RETTXN NEXT RECORD
024200     AT END
024300         GO TO 0900-FINALIZA.
024400     MOVE 0 TO WS-FLAG-REJEITA
024500     MOVE SPACES TO WS-MOTIVO-REJEICAO
024600     PERFORM 0200-LE-CLIENTE THRU 0200-EXIT
024700     IF TRANSACAO-OK
024800        PERFORM 0300-LE-JOGO THRU 0300-EXIT.
024900     IF TRANSACAO-OK
025000        PERFORM 0500-LOCALIZA-ALUGUEL THRU 0500-EXIT.
025100     IF TRANSACAO-OK
025200        PERFORM 0600-CALCULA-MULTA THRU 0600-EXIT
025300        PERFORM 0700-ATUALIZA-ESTOQUE THRU 0700-EXIT
025400        PERFORM 0750-GRAVA-ALUGUEL THRU 0750-EXIT
025500        PERFORM 0800-IMPRIME-DETALHE THRU 0800-EXIT
025600     ELSE
025700        PERFORM 0850-IMPRIME-REJEITADO THRU 0850-EXIT.
025800     GO TO 0190-PROCESSA-TRANSACOES.
025900
026000 0200-LE-CLIENTE.
026100     MOVE RET-CLIENTE-ID TO CLI-ID
026200     READ CLICAD INVALID KEY
026300          MOVE 1 TO WS-FLAG-REJEITA
026400          MOVE 'CLIENTE NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO.
026500 0200-EXIT. EXIT.
026600
026700 0300-LE-JOGO.
026800     MOVE RET-JOGO-ID TO JOG-ID
026900     READ JOGCAD INVALID KEY
027000          MOVE 1 TO WS-FLAG-REJEITA
027100          MOVE 'JOGO NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO.
027200 0300-EXIT. EXIT.
027300
027400 0500-LOCALIZA-ALUGUEL.
027500*    NAO HA CHAVE ALTERNATIVA GRAVADA NO ALUCAD PARA
027600*    CLIENTE+JOGO - A PROCURA DO ALUGUEL EM ABERTO E FEITA POR
027700*    VARREDURA SEQUENCIAL DO ARQUIVO, COMPARANDO CLIENTE, JOGO
027800*    E DATA DE DEVOLUCAO ZERADA, PULANDO O REGISTRO DE CONTROLE
027900*    DA CHAVE 000000000 (VER NOTA DE 22/07/1999 NO CABECALHO).
028000     MOVE 0 TO WS-FLAG-ACHOU-ALU
028100     MOVE ZEROS TO ALU-ID
028200     START ALUCAD KEY IS GREATER THAN ALU-ID
028300         INVALID KEY
028400             MOVE 1 TO WS-FLAG-REJEITA
028500             MOVE 'ALUGUEL NAO ENCONTRADO OU JA DEVOLVIDO' TO
028600                  WS-MOTIVO-REJEICAO
028700             GO TO 0500-EXIT.
028800 0510-PROXIMO-ALUGUEL.
028900     READ ALUCAD NEXT RECORD
029000         AT END
029100             GO TO 0590-NAO-ACHOU.
029200     IF ALU-ID = ZEROS
029300         GO TO 0510-PROXIMO-ALUGUEL.
029400     IF ALU-CLIENTE-ID = RET-CLIENTE-ID
029500        AND ALU-JOGO-ID = RET-JOGO-ID
029600        AND ALU-EM-ABERTO
029700         MOVE 1 TO WS-FLAG-ACHOU-ALU
029800         GO TO 0500-EXIT.
029900     GO TO 0510-PROXIMO-ALUGUEL.
030000 0590-NAO-ACHOU.
030100     MOVE 1 TO WS-FLAG-REJEITA
030200     MOVE 'ALUGUEL NAO ENCONTRADO OU JA DEVOLVIDO' TO
030300          WS-MOTIVO-REJEICAO.
030400 0500-EXIT. EXIT.
030500
030600 0600-CALCULA-MULTA.
030700*    DIAS DE ATRASO = DATA DEVOLUCAO - DATA PREVISTA, CADA UMA
030800*    CONVERTIDA PARA NUMERO ABSOLUTO DE DIAS (0610) PARA NAO
030810*    ERRAR QUANDO A DEVOLUCAO CAI NO ANO SEGUINTE (CHAMADO 1417).
030900     MOVE ALU-DATA-PREVISTA TO WS-DATA-QUEBRADA-R
030910     PERFORM 0610-CALCULA-DIA-ABSOLUTO THRU 0610-EXIT
030920     MOVE WS-DIA-ABSOLUTO TO WS-JULIANO-PREVISTA
031200     MOVE RET-DATA-DEVOLUCAO TO WS-DATA-QUEBRADA-R
031210     PERFORM 0610-CALCULA-DIA-ABSOLUTO THRU 0610-EXIT
031220     MOVE WS-DIA-ABSOLUTO TO WS-JULIANO-DEVOLUCAO
031500     COMPUTE WS-DIAS-ATRASO =
031600             WS-JULIANO-DEVOLUCAO - WS-JULIANO-PREVISTA
031700     MOVE 0 TO WS-ISENTA-MULTA
031800     IF CLI-ASSINATURA-ID NOT = ZEROS
031900        MOVE CLI-ASSINATURA-ID TO ASS-ID
032000        READ ASSCAD INVALID KEY
032100             CONTINUE
032200        NOT INVALID KEY
032300             IF ASS-ELIMINA-MULTA-SIM
032400                MOVE 1 TO WS-ISENTA-MULTA.
032500     IF WS-DIAS-ATRASO > 0 AND NOT CLIENTE-ISENTO
032600        COMPUTE ALU-VALOR-MULTA ROUNDED =
032700                WS-DIAS-ATRASO * 5.00
032800        ADD 1 TO WS-CONT-ATRASADOS
032900     ELSE
033000        MOVE ZEROS TO ALU-VALOR-MULTA.
033100     ADD ALU-VALOR-MULTA TO WS-TOTAL-MULTA.
033200 0600-EXIT. EXIT.
033202
033210 0610-CALCULA-DIA-ABSOLUTO.
033212*    TRANSFORMA WS-QUEB-ANO/MES/DIA (JA MOVIDO PARA
033214*    WS-DATA-QUEBRADA-R ANTES DE CHAMAR ESTE PARAGRAFO) NO NUMERO
033216*    ABSOLUTO DO DIA, CONTANDO OS ANOS BISSEXTOS ANTERIORES E OS
033218*    DIAS ACUMULADOS DOS MESES JA PASSADOS NO ANO (CHAMADO 1417).
033220     MOVE 0 TO WS-FLAG-BISSEXTO-D
033222     DIVIDE WS-QUEB-ANO BY 4 GIVING WS-QUOCIENTE-D
033224            REMAINDER WS-RESTO-4-D
033226     IF WS-RESTO-4-D = 0
033228        DIVIDE WS-QUEB-ANO BY 100 GIVING WS-QUOCIENTE-D
033230               REMAINDER WS-RESTO-100-D
033232        IF WS-RESTO-100-D NOT = 0
033234           MOVE 1 TO WS-FLAG-BISSEXTO-D
033236        ELSE
033238           DIVIDE WS-QUEB-ANO BY 400 GIVING WS-QUOCIENTE-D
033240                  REMAINDER WS-RESTO-400-D
033242           IF WS-RESTO-400-D = 0
033244              MOVE 1 TO WS-FLAG-BISSEXTO-D.
033246*
033248*    ANOS BISSEXTOS ANTES DO ANO CORRENTE (SOBRE OS ANOS 1 A
033250*    ANO-1), PARA SABER QUANTOS DIAS 29/02 JA OCORRERAM.
033252     DIVIDE WS-QUEB-ANO - 1 BY 4 GIVING WS-QUOCIENTE-D
033254     MOVE WS-QUOCIENTE-D TO WS-ANOS-BISSEXTOS
033256     DIVIDE WS-QUEB-ANO - 1 BY 100 GIVING WS-QUOCIENTE-D
033258     SUBTRACT WS-QUOCIENTE-D FROM WS-ANOS-BISSEXTOS
033260     DIVIDE WS-QUEB-ANO - 1 BY 400 GIVING WS-QUOCIENTE-D
033262     ADD WS-QUOCIENTE-D TO WS-ANOS-BISSEXTOS
033264*
033266     MOVE WS-QUEB-MES TO WS-SUB-MES-D
033268     COMPUTE WS-DIA-ABSOLUTO =
033270             (WS-QUEB-ANO - 1) * 365 + WS-ANOS-BISSEXTOS +
033272             WS-CUM-DIAS (WS-SUB-MES-D) + WS-QUEB-DIA
033274     IF WS-QUEB-MES > 2 AND ANO-BISSEXTO-D
033276        ADD 1 TO WS-DIA-ABSOLUTO.
033278 0610-EXIT. EXIT.
033300
033400 0700-ATUALIZA-ESTOQUE.
033500     ADD 1 TO JOG-ESTOQUE
033600     REWRITE REG-JOGO.
033700 0700-EXIT. EXIT.
033800
033900 0750-GRAVA-ALUGUEL.
034000     MOVE RET-DATA-DEVOLUCAO TO ALU-DATA-DEVOLUCAO
034100     REWRITE REG-ALUGUEL
034200     ADD 1 TO WS-CONT-PROCESSADOS.
034300 0750-EXIT. EXIT.
034400
034500 0800-IMPRIME-DETALHE.
034600     MOVE RET-CLIENTE-ID TO DET2-CLIENTE
034700     MOVE RET-JOGO-ID TO DET2-JOGO
034800     MOVE RET-DATA-DEVOLUCAO TO DET2-DATA-DEVOLUCAO
034900     IF WS-DIAS-ATRASO > 0
035000        MOVE WS-DIAS-ATRASO TO DET2-DIAS-ATRASO
035100     ELSE
035200        MOVE ZEROS TO DET2-DIAS-ATRASO.
035300     MOVE ALU-VALOR-MULTA TO DET2-MULTA
035400     WRITE REG-REPFILE FROM DETALHE-2 AFTER ADVANCING 1 LINE.
035500 0800-EXIT. EXIT.
035600
035700 0850-IMPRIME-REJEITADO.
035800     ADD 1 TO WS-CONT-REJEITADOS
035900     MOVE RET-CLIENTE-ID TO DETREJ2-CLIENTE
036000     MOVE RET-JOGO-ID TO DETREJ2-JOGO
036100     MOVE WS-MOTIVO-REJEICAO TO DETREJ2-MOTIVO
036200     WRITE REG-REPFILE FROM DETALHE-REJ2 AFTER ADVANCING 1 LINE.
036300 0850-EXIT. EXIT.
036400
036500 0900-FINALIZA.
036600     MOVE WS-CONT-PROCESSADOS TO TOT2-PROCESSADOS
036700     MOVE WS-CONT-REJEITADOS TO TOT2-REJEITADOS
036800     MOVE WS-CONT-ATRASADOS TO TOT2-ATRASADOS
036900     MOVE WS-TOTAL-MULTA TO TOT2-VALOR
037000     WRITE REG-REPFILE FROM LINHA-TOTAL2 AFTER ADVANCING 2 LINES
037100     CLOSE CLICAD
037200     CLOSE JOGCAD
037300     CLOSE ASSCAD
037400     CLOSE ALUCAD
037500     CLOSE RETTXN
037600     CLOSE REPFILE
037700     STOP RUN.
