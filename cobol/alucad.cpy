000100*****************************************************************
000200*    EMPRESA S / A
000300* ANALISTA       : FABIO
000400* PROGRAMADOR(A) : FABIO
000500* FINALIDADE : LAYOUT DO CADASTRO DE ALUGUEIS DA LOCADORA -
000600*              INCLUIDO VIA COPY NOS PROGRAMAS QUE PRECISAM DO
000700*              MESTRE DE ALUGUEIS (CADLOC E CADDEV)
000800* DATA : 08/06/1987
000900* VRS         DATA           DESCRICAO
001000* 1.0      08/06/1987        IMPLANTACAO DO LAYOUT
001100* 1.1      30/01/1990        REGISTRO DE CONTROLE NA CHAVE ZERO
001200*                            PARA GUARDAR O ULTIMO ID EMITIDO
001300* 1.2      14/02/1998        AMPLIACAO DO ANO NA DATA DE ALUGUEL
001400*                            (BUG DO ANO 2000) - VER CHAMADO 1132
001500*****************************************************************
001600*
001700*    REGISTRO MESTRE DE ALUGUEIS - ARQUIVO ALUCAD
001800*
001900*    CHAVE PRIMARIA .......... ALU-ID
002000*    CHAVE ALTERNATIVA ........ ALU-CLIENTE-ID + ALU-JOGO-ID
002100*                               (VARRIDA PELO CADDEV A PROCURA
002200*                               DO ALUGUEL EM ABERTO - VER
002300*                               PARAGRAFO 0500-LOCALIZA-ALUGUEL)
002400*    TAMANHO DO REGISTRO ...... 120 CARACTERES
002500*    ORGANIZACAO .............. INDEXADO, CHAVE UNICA
002600*
002700*    O REGISTRO DE CHAVE 000000000 NAO E UM ALUGUEL - E O
002800*    REGISTRO DE CONTROLE DO ARQUIVO, USADO PARA GUARDAR O
002900*    ULTIMO ID DE ALUGUEL JA EMITIDO (VER CADLOC, PARAGRAFO
003000*    0150-LOCALIZA-ULT-ID). REDEFINIDO NO FINAL DESTE COPY, NA
003100*    MESMA AREA FISICA DO REGISTRO NORMAL. O CADLOC CRIA ESTE
003200*    REGISTRO DE CONTROLE NA PRIMEIRA VEZ QUE O ARQUIVO E
003300*    ABERTO VAZIO.
003400*
003500 01  REG-ALUGUEL.
003600*
003700*        IDENTIFICACAO DO ALUGUEL, CLIENTE E JOGO ENVOLVIDOS
003800*
003900     05  ALU-ID                   PIC 9(09).
004000     05  ALU-CLIENTE-ID           PIC 9(09).
004100     05  ALU-JOGO-ID              PIC 9(09).
004200*
004300*        DATA DO ALUGUEL, FORMATO AAAAMMDD (GRUPO QUEBRADO EM
004400*        ANO/MES/DIA E REDEFINIDO COMO NUMERICO UNICO, NO MESMO
004500*        ESTILO USADO NOS DEMAIS CAMPOS DE DATA DESTE SISTEMA)
004600*
004700     05  ALU-DATA-ALUGUEL-G.
004800         10  ALU-ALUGUEL-ANO       PIC 9(04).
004900         10  ALU-ALUGUEL-MES       PIC 9(02).
005000         10  ALU-ALUGUEL-DIA       PIC 9(02).
005100     05  ALU-DATA-ALUGUEL REDEFINES ALU-DATA-ALUGUEL-G
005200                                   PIC 9(08).
005300*
005400*        DATA PREVISTA DE DEVOLUCAO (DATA DO ALUGUEL + 7 DIAS,
005500*        MAIS OS DIAS EXTRAS DA ASSINATURA DO CLIENTE, SE TIVER)
005600*
005700     05  ALU-DATA-PREVISTA        PIC 9(08).
005800*
005900*        DATA DE DEVOLUCAO - PERMANECE ZERADA ENQUANTO O JOGO
006000*        NAO VOLTAR. E A CHAVE DE BUSCA DO CADDEV PARA ACHAR O
006100*        ALUGUEL EM ABERTO DE UM CLIENTE/JOGO.
006200*
006300     05  ALU-DATA-DEVOLUCAO       PIC 9(08).
006400         88  ALU-EM-ABERTO        VALUE ZEROS.
006500*
006600*        VALOR COBRADO NO ALUGUEL (JA COM OS DESCONTOS DO JOGO
006700*        E DA ASSINATURA APLICADOS) E MULTA COBRADA NA
006800*        DEVOLUCAO (ZERO SE NAO HOUVE ATRASO OU SE A ASSINATURA
006900*        ISENTA A MULTA)
007000*
007100     05  ALU-VALOR-ALUGUEL        PIC 9(07)V9(02).
007200     05  ALU-VALOR-MULTA          PIC 9(07)V9(02).
007300*
007400*        AREA RESERVADA - SEM USO NESTA FASE DO SISTEMA
007500*
007600     05  FILLER                   PIC X(51).
007700*
007800*****************************************************************
007900*    REDEFINICAO DO REGISTRO DE CONTROLE (CHAVE ZERO)
008000*****************************************************************
008100*
008200 01  REG-ALUGUEL-CONTROLE REDEFINES REG-ALUGUEL.
008300     05  CTL-ALU-CHAVE            PIC 9(09).
008400*
008500*        ULTIMO ID DE ALUGUEL EMITIDO PELO CADLOC
008600*
008700     05  CTL-ALU-ULT-ID           PIC 9(09).
008800*
008900*        AREA RESERVADA DO REGISTRO DE CONTROLE
009000*
009100     05  FILLER                   PIC X(102).
